000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTVDEL.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   25 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REMOVE A SHIP FROM
001200*               THE BERTH PLANNING SYSTEM WHEN IT SAILS.  ANY
001300*               DOCKS, CRANES OR FORKLIFTS STILL ALLOCATED TO
001400*               THE SHIP ARE RETURNED TO THE AVAILABLE POOL
001500*               AND THE SHIP'S ROW IS REMOVED FROM THE TABLE -
001600*               THE ROWS BELOW IT ARE SHUFFLED UP ONE SO THE
001700*               TABLE STAYS PACKED FROM ROW 1 THROUGH
001800*               SM-SHIP-COUNT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PRT012 25/03/1987 RSKTEO  - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* PRT015 20/06/1996 SKLTAN  - REWORKED THE TABLE COMPACTION SO
002600*                   IT SHUFFLES ONE ROW AT A TIME THROUGH THE
002700*                   MAX/ALLOC/NEED VECTORS RATHER THAN MOVING
002800*                   EACH FIELD SEPARATELY.
002900*----------------------------------------------------------------
003000* Y2K005  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003100*                   DATE FIELDS PROCESSED BY THIS ROUTINE.
003200*----------------------------------------------------------------
003210* PRT029  14/09/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
003220*                   B000-RETURN-RESOURCES RUNS BEFORE
003230*                   C000-COMPACT-TABLE SO RETURNED QUANTITIES
003240*                   ARE CREDITED AGAINST THE REMOVED SHIP'S ROW
003250*                   BEFORE IT IS SHUFFLED OUT - NO CODE CHANGE.
003260*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                   PIC X(24) VALUE
005000     "** PROGRAM PRTVDEL   **".
005100
005200 01  WK-C-WORK-AREA.
005300     05  WS-SHIP-INDEX            PIC 9(04) COMP.
005400*                        ROW OF THE SHIP BEING REMOVED
005500     05  WS-SHIFT-SUB             PIC 9(04) COMP.
005600*                        ROW CURRENTLY BEING SHUFFLED UP
005700     05  WS-RES-SUB               PIC 9(04) COMP.
005800     05  WS-SHIP-FOUND-SW         PIC X(01) VALUE "N".
005900         88  WS-SHIP-FOUND            VALUE "Y".
006000     05  FILLER                   PIC X(05).
006100
006200 EJECT
006300 LINKAGE SECTION.
006400*****************
006500 COPY SHPMAST.
006600 COPY PRTDEL.
006700 EJECT
006800*****************************************************************
006900 PROCEDURE DIVISION USING SM-SHIP-MASTER-AREA WK-PRTDEL.
007000*****************************************************************
007100 MAIN-MODULE.
007200     PERFORM A000-FIND-SHIP
007300        THRU A099-FIND-SHIP-EX.
007400     IF  WS-SHIP-FOUND
007500         PERFORM B000-RETURN-RESOURCES
007600            THRU B099-RETURN-RESOURCES-EX
007700         PERFORM C000-COMPACT-TABLE
007800            THRU C099-COMPACT-TABLE-EX
007900         SUBTRACT 1              FROM SM-SHIP-COUNT
008000         SET WK-PRTDEL-OK        TO TRUE
008100         MOVE "REMOVED"          TO WK-PRTDEL-REASON
008200     ELSE
008300         SET WK-PRTDEL-REJECTED  TO TRUE
008400         MOVE "SHIP NOT FOUND"   TO WK-PRTDEL-REASON
008500     END-IF.
008600     GOBACK.
008700 EJECT
008800*-----------------------------------------------------------------*
008900 A000-FIND-SHIP.
009000*-----------------------------------------------------------------*
009100     MOVE "N"                    TO WS-SHIP-FOUND-SW.
009200     IF  SM-SHIP-COUNT > 0
009300         PERFORM A010-CHECK-ONE-SHIP
009400            THRU A019-CHECK-ONE-SHIP-EX
009500            VARYING WS-SHIP-INDEX FROM 1 BY 1
009600               UNTIL WS-SHIP-INDEX > SM-SHIP-COUNT
009700                  OR WS-SHIP-FOUND
009800     END-IF.
009900
010000*-----------------------------------------------------------------*
010100 A010-CHECK-ONE-SHIP.
010200*-----------------------------------------------------------------*
010300     IF  SM-SHIP-ID(WS-SHIP-INDEX) = WK-PRTDEL-SHIP-ID
010400         MOVE "Y"                TO WS-SHIP-FOUND-SW
010500     END-IF.
010600
010700*-----------------------------------------------------------------*
010800 A019-CHECK-ONE-SHIP-EX.
010900*-----------------------------------------------------------------*
011000     EXIT.
011100
011200*-----------------------------------------------------------------*
011300 A099-FIND-SHIP-EX.
011400*-----------------------------------------------------------------*
011500     EXIT.
011600
011700 EJECT
011800*-----------------------------------------------------------------*
011900* GIVE BACK EVERYTHING THIS SHIP STILL HOLDS BEFORE THE ROW IS    *
012000* REMOVED FROM THE TABLE.                                        *
012100*-----------------------------------------------------------------*
012200 B000-RETURN-RESOURCES.
012300*-----------------------------------------------------------------*
012400     PERFORM B010-RETURN-ONE-RESOURCE
012500        THRU B019-RETURN-ONE-RESOURCE-EX
012600        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
012700
012800*-----------------------------------------------------------------*
012900 B010-RETURN-ONE-RESOURCE.
013000*-----------------------------------------------------------------*
013100     ADD SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB)
013200          TO SM-AVAIL-QTY(WS-RES-SUB).
013300
013400*-----------------------------------------------------------------*
013500 B019-RETURN-ONE-RESOURCE-EX.
013600*-----------------------------------------------------------------*
013700     EXIT.
013800
013900*-----------------------------------------------------------------*
014000 B099-RETURN-RESOURCES-EX.
014100*-----------------------------------------------------------------*
014200     EXIT.
014300
014400 EJECT
014500*-----------------------------------------------------------------*
014600* SHUFFLE EVERY ROW BELOW THE REMOVED SHIP UP ONE POSITION SO     *
014700* THE TABLE STAYS PACKED FROM ROW 1 THROUGH SM-SHIP-COUNT.        *
014800*-----------------------------------------------------------------*
014900 C000-COMPACT-TABLE.
015000*-----------------------------------------------------------------*
015100     IF  WS-SHIP-INDEX < SM-SHIP-COUNT
015200         PERFORM C010-SHIFT-ONE-ROW
015300            THRU C019-SHIFT-ONE-ROW-EX
015400            VARYING WS-SHIFT-SUB FROM WS-SHIP-INDEX BY 1
015500               UNTIL WS-SHIFT-SUB NOT < SM-SHIP-COUNT
015600     END-IF.
015700
015800*-----------------------------------------------------------------*
015900 C010-SHIFT-ONE-ROW.
016000*-----------------------------------------------------------------*
016100     MOVE SM-SHIP-TABLE(WS-SHIFT-SUB + 1)
016200                                 TO SM-SHIP-TABLE(WS-SHIFT-SUB).
016300
016400*-----------------------------------------------------------------*
016500 C019-SHIFT-ONE-ROW-EX.
016600*-----------------------------------------------------------------*
016700     EXIT.
016800
016900*-----------------------------------------------------------------*
017000 C099-COMPACT-TABLE-EX.
017100*-----------------------------------------------------------------*
017200     EXIT.
017300
017400******************************************************************
017500*************** END OF PROGRAM SOURCE - PRTVDEL ***************
017600******************************************************************
