000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTVREL.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   24 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RELEASE DOCKS,
001200*               CRANES AND/OR FORKLIFTS PREVIOUSLY ALLOCATED
001300*               TO A SHIP.  A SHIP MAY ONLY RELEASE RESOURCES
001400*               IT ACTUALLY HOLDS - IF THE RELEASE AMOUNT FOR
001500*               ANY ONE RESOURCE EXCEEDS THAT SHIP'S CURRENT
001600*               ALLOCATION THE WHOLE RELEASE IS REJECTED, NOT
001700*               JUST THE OFFENDING RESOURCE.  A VALID RELEASE
001800*               IS ALWAYS SAFE AND IS APPLIED UNCONDITIONALLY.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PRT011 24/03/1987 RSKTEO  - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* PRT019 19/06/1996 SKLTAN  - CHANGED THE "OWES MORE THAN
002600*                   ALLOCATED" CHECK TO WALK THE SHARED
002700*                   RESOURCE VECTOR REDEFINES INSTEAD OF
002800*                   3 SEPARATE IF STATEMENTS.
002900*----------------------------------------------------------------
003000* Y2K004  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003100*                   DATE FIELDS PROCESSED BY THIS ROUTINE.
003200*----------------------------------------------------------------
003210* PRT030  22/09/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
003220*                   B000-VALIDATE-RELEASE REJECTS THE WHOLE
003230*                   RELEASE AND APPLIES NONE OF IT WHEN ANY ONE
003240*                   RESOURCE FAILS THE OWES-MORE-THAN-ALLOCATED
003250*                   TEST - NO CODE CHANGE.
003260*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                   PIC X(24) VALUE
005000     "** PROGRAM PRTVREL   **".
005100
005200 01  WK-C-WORK-AREA.
005300     05  WS-SHIP-INDEX            PIC 9(04) COMP.
005400     05  WS-RES-SUB               PIC 9(04) COMP.
005500     05  WS-SHIP-FOUND-SW         PIC X(01) VALUE "N".
005600         88  WS-SHIP-FOUND            VALUE "Y".
005700     05  WS-RELEASE-OK-SW         PIC X(01) VALUE "Y".
005800         88  WS-RELEASE-OK            VALUE "Y".
005900     05  FILLER                   PIC X(05).
006000
006100 EJECT
006200 LINKAGE SECTION.
006300*****************
006400 COPY SHPMAST.
006500 COPY PRTREL.
006600 EJECT
006700*****************************************************************
006800 PROCEDURE DIVISION USING SM-SHIP-MASTER-AREA WK-PRTREL.
006900*****************************************************************
007000 MAIN-MODULE.
007100     PERFORM A000-FIND-SHIP
007200        THRU A099-FIND-SHIP-EX.
007300     IF  WS-SHIP-FOUND
007400         PERFORM B000-VALIDATE-RELEASE
007500            THRU B099-VALIDATE-RELEASE-EX
007600     ELSE
007700         SET WK-PRTREL-REJECTED  TO TRUE
007800         MOVE "SHIP NOT FOUND"   TO WK-PRTREL-REASON
007900     END-IF.
008000     GOBACK.
008100 EJECT
008200*-----------------------------------------------------------------*
008300 A000-FIND-SHIP.
008400*-----------------------------------------------------------------*
008500     MOVE "N"                    TO WS-SHIP-FOUND-SW.
008600     IF  SM-SHIP-COUNT > 0
008700         PERFORM A010-CHECK-ONE-SHIP
008800            THRU A019-CHECK-ONE-SHIP-EX
008900            VARYING WS-SHIP-INDEX FROM 1 BY 1
009000               UNTIL WS-SHIP-INDEX > SM-SHIP-COUNT
009100                  OR WS-SHIP-FOUND
009200     END-IF.
009300
009400*-----------------------------------------------------------------*
009500 A010-CHECK-ONE-SHIP.
009600*-----------------------------------------------------------------*
009700     IF  SM-SHIP-ID(WS-SHIP-INDEX) = WK-PRTREL-SHIP-ID
009800         MOVE "Y"                TO WS-SHIP-FOUND-SW
009900     END-IF.
010000
010100*-----------------------------------------------------------------*
010200 A019-CHECK-ONE-SHIP-EX.
010300*-----------------------------------------------------------------*
010400     EXIT.
010500
010600*-----------------------------------------------------------------*
010700 A099-FIND-SHIP-EX.
010800*-----------------------------------------------------------------*
010900     EXIT.
011000
011100 EJECT
011200*-----------------------------------------------------------------*
011300* A RELEASE MAY NOT GIVE BACK MORE OF ANY ONE RESOURCE THAN THE   *
011400* SHIP IS CURRENTLY HOLDING.  IF ANY RESOURCE FAILS THIS TEST     *
011500* THE ENTIRE RELEASE IS REJECTED - NONE OF IT IS APPLIED.         *
011600*-----------------------------------------------------------------*
011700 B000-VALIDATE-RELEASE.
011800*-----------------------------------------------------------------*
011900     MOVE "Y"                    TO WS-RELEASE-OK-SW.
012000     PERFORM B010-CHECK-ONE-RESOURCE
012100        THRU B019-CHECK-ONE-RESOURCE-EX
012200        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
012300     IF  WS-RELEASE-OK
012400         PERFORM B020-APPLY-ONE-RESOURCE
012500            THRU B029-APPLY-ONE-RESOURCE-EX
012600            VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3
012700         SET WK-PRTREL-OK        TO TRUE
012800         MOVE "RELEASED"         TO WK-PRTREL-REASON
012900     ELSE
013000         SET WK-PRTREL-REJECTED  TO TRUE
013100         MOVE "INVALID RELEASE"  TO WK-PRTREL-REASON
013200     END-IF.
013300
013400*-----------------------------------------------------------------*
013500 B010-CHECK-ONE-RESOURCE.
013600*-----------------------------------------------------------------*
013700     IF  WK-PRTREL-REL-QTY(WS-RES-SUB) >
013800         SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB)
013900         MOVE "N"                TO WS-RELEASE-OK-SW
014000     END-IF.
014100
014200*-----------------------------------------------------------------*
014300 B019-CHECK-ONE-RESOURCE-EX.
014400*-----------------------------------------------------------------*
014500     EXIT.
014600
014700*-----------------------------------------------------------------*
014800 B020-APPLY-ONE-RESOURCE.
014900*-----------------------------------------------------------------*
015000     SUBTRACT WK-PRTREL-REL-QTY(WS-RES-SUB)
015100        FROM SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB).
015200     ADD WK-PRTREL-REL-QTY(WS-RES-SUB)
015300          TO SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB).
015400     ADD WK-PRTREL-REL-QTY(WS-RES-SUB)
015500          TO SM-AVAIL-QTY(WS-RES-SUB).
015600
015700*-----------------------------------------------------------------*
015800 B029-APPLY-ONE-RESOURCE-EX.
015900*-----------------------------------------------------------------*
016000     EXIT.
016100
016200*-----------------------------------------------------------------*
016300 B099-VALIDATE-RELEASE-EX.
016400*-----------------------------------------------------------------*
016500     EXIT.
016600
016700******************************************************************
016800*************** END OF PROGRAM SOURCE - PRTVREL ***************
016900******************************************************************
