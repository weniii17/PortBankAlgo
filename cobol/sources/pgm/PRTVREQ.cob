000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTVREQ.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   23 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND, IF
001200*               POSSIBLE, GRANT A SHIP'S REQUEST FOR PORT
001300*               RESOURCES (DOCKS/CRANES/FORKLIFTS) UNDER THE
001400*               BANKER ALGORITHM.  THE REQUEST IS TENTATIVELY
001500*               APPLIED AND PRTVSAF IS CALLED TO PROVE THE
001600*               RESULTING STATE IS STILL SAFE BEFORE IT IS
001700*               KEPT; OTHERWISE THE TENTATIVE CHANGE IS
001800*               ROLLED BACK AND THE REQUEST IS DENIED.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PRT010 23/03/1987 RSKTEO  - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* PRT014 19/06/1996 SKLTAN  - SWITCHED THE NEED/AVAILABLE
002600*                   CHECKS TO THE SHARED RESOURCE-VECTOR
002700*                   REDEFINES SO ALL 3 RESOURCE TYPES ARE
002800*                   CHECKED IN ONE INNER LOOP.
002900*----------------------------------------------------------------
003000* Y2K003  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003100*                   DATE FIELDS PROCESSED BY THIS ROUTINE.
003200*----------------------------------------------------------------
003210* PRT028  06/09/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
003220*                   C000-COMMIT-AND-CHECK-SAFETY ROLLS BACK
003230*                   EVERY RESOURCE FOR THE REQUESTING SHIP ONLY
003240*                   WHEN PRTVSAF COMES BACK UNSAFE, AND LEAVES
003250*                   THE TENTATIVE GRANT STANDING OTHERWISE - NO
003260*                   CODE CHANGE.
003270*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                   PIC X(24) VALUE
005000     "** PROGRAM PRTVREQ   **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-C-WORK-AREA.
005400     05  WS-SHIP-INDEX            PIC 9(04) COMP.
005500*                        SUBSCRIPT OF THE REQUESTING SHIP ONCE
005600*                        FOUND IN SM-SHIP-TABLE
005700     05  WS-RES-SUB               PIC 9(04) COMP.
005800*                        RESOURCE-TYPE SUBSCRIPT (1-3)
005900     05  WS-SHIP-FOUND-SW         PIC X(01) VALUE "N".
006000         88  WS-SHIP-FOUND            VALUE "Y".
006100     05  WS-NEED-OK-SW            PIC X(01) VALUE "Y".
006200         88  WS-NEED-OK               VALUE "Y".
006300     05  WS-AVAIL-OK-SW           PIC X(01) VALUE "Y".
006400         88  WS-AVAIL-OK              VALUE "Y".
006500     05  FILLER                   PIC X(05).
006600
006700 01  WS-SAVE-AREA.
006800     05  WS-SAVE-AVAIL            PIC 9(04) COMP OCCURS 3 TIMES.
006900     05  WS-SAVE-ALLOC            PIC 9(04) COMP OCCURS 3 TIMES.
007000     05  WS-SAVE-NEED             PIC 9(04) COMP OCCURS 3 TIMES.
007100*                        PRE-REQUEST VALUES FOR THIS SHIP ONLY -
007200*                        RESTORED IF THE SAFETY CHECK FAILS
007300     05  FILLER                   PIC X(06).
007400
007500 COPY PRTSAF.
007700
007800 EJECT
007900 LINKAGE SECTION.
008000*****************
008100 COPY SHPMAST.
008200 COPY PRTREQ.
008300 EJECT
008400*****************************************************************
008500 PROCEDURE DIVISION USING SM-SHIP-MASTER-AREA WK-PRTREQ.
008600*****************************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-FIND-SHIP
008900        THRU A099-FIND-SHIP-EX.
009000     IF  WS-SHIP-FOUND
009100         PERFORM B000-VALIDATE-REQUEST
009200            THRU B099-VALIDATE-REQUEST-EX
009300     ELSE
009400         SET WK-PRTREQ-DENIED    TO TRUE
009500         MOVE "SHIP DOES NOT EXIST"
009600                                 TO WK-PRTREQ-REASON
009700     END-IF.
009800     GOBACK.
009900 EJECT
010000*-----------------------------------------------------------------*
010100 A000-FIND-SHIP.
010200*-----------------------------------------------------------------*
010300     MOVE "N"                    TO WS-SHIP-FOUND-SW.
010400     IF  SM-SHIP-COUNT > 0
010500         PERFORM A010-CHECK-ONE-SHIP
010600            THRU A019-CHECK-ONE-SHIP-EX
010700            VARYING WS-SHIP-INDEX FROM 1 BY 1
010800               UNTIL WS-SHIP-INDEX > SM-SHIP-COUNT
010900                  OR WS-SHIP-FOUND
011000     END-IF.
011100
011200*-----------------------------------------------------------------*
011300 A010-CHECK-ONE-SHIP.
011400*-----------------------------------------------------------------*
011500     IF  SM-SHIP-ID(WS-SHIP-INDEX) = WK-PRTREQ-SHIP-ID
011600         MOVE "Y"                TO WS-SHIP-FOUND-SW
011700     END-IF.
011800
011900*-----------------------------------------------------------------*
012000 A019-CHECK-ONE-SHIP-EX.
012100*-----------------------------------------------------------------*
012200     EXIT.
012300
012400*-----------------------------------------------------------------*
012500 A099-FIND-SHIP-EX.
012600*-----------------------------------------------------------------*
012700     EXIT.
012800
012900 EJECT
013000*-----------------------------------------------------------------*
013100 B000-VALIDATE-REQUEST.
013200*-----------------------------------------------------------------*
013300     MOVE "Y"                    TO WS-NEED-OK-SW.
013400     PERFORM B010-CHECK-NEED
013500        THRU B019-CHECK-NEED-EX
013600        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
013700     IF  NOT WS-NEED-OK
013800         SET WK-PRTREQ-DENIED    TO TRUE
013900         MOVE "EXCEEDS MAXIMUM CLAIM"
014000                                 TO WK-PRTREQ-REASON
014100     ELSE
014200         MOVE "Y"                TO WS-AVAIL-OK-SW
014300         PERFORM B020-CHECK-AVAILABLE
014400            THRU B029-CHECK-AVAILABLE-EX
014500            VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3
014600         IF  NOT WS-AVAIL-OK
014700             SET WK-PRTREQ-DENIED TO TRUE
014800             MOVE "RESOURCES NOT AVAILABLE"
014900                                 TO WK-PRTREQ-REASON
015000         ELSE
015100             PERFORM C000-COMMIT-AND-CHECK-SAFETY
015200                THRU C099-COMMIT-AND-CHECK-SAFETY-EX
015300         END-IF
015400     END-IF.
015500
015600*-----------------------------------------------------------------*
015700 B010-CHECK-NEED.
015800*-----------------------------------------------------------------*
015900     IF  WK-PRTREQ-REQ-QTY(WS-RES-SUB) >
016000         SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB)
016100         MOVE "N"                TO WS-NEED-OK-SW
016200     END-IF.
016300
016400*-----------------------------------------------------------------*
016500 B019-CHECK-NEED-EX.
016600*-----------------------------------------------------------------*
016700     EXIT.
016800
016900*-----------------------------------------------------------------*
017000 B020-CHECK-AVAILABLE.
017100*-----------------------------------------------------------------*
017200     IF  WK-PRTREQ-REQ-QTY(WS-RES-SUB) >
017300         SM-AVAIL-QTY(WS-RES-SUB)
017400         MOVE "N"                TO WS-AVAIL-OK-SW
017500     END-IF.
017600
017700*-----------------------------------------------------------------*
017800 B029-CHECK-AVAILABLE-EX.
017900*-----------------------------------------------------------------*
018000     EXIT.
018100
018200*-----------------------------------------------------------------*
018300 B099-VALIDATE-REQUEST-EX.
018400*-----------------------------------------------------------------*
018500     EXIT.
018600
018700 EJECT
018800*-----------------------------------------------------------------*
018900* TENTATIVELY APPLY THE REQUEST, ASK PRTVSAF WHETHER THE          *
019000* RESULT IS SAFE, AND KEEP OR ROLL BACK ACCORDINGLY.              *
019100*-----------------------------------------------------------------*
019200 C000-COMMIT-AND-CHECK-SAFETY.
019300*-----------------------------------------------------------------*
019400     PERFORM C010-SAVE-AND-APPLY-ONE
019500        THRU C019-SAVE-AND-APPLY-ONE-EX
019600        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
019700     CALL "PRTVSAF" USING SM-SHIP-MASTER-AREA WK-PRTSAF.
019800     IF  WK-PRTSAF-SAFE
019900         SET WK-PRTREQ-GRANTED   TO TRUE
020000         MOVE "GRANTED"          TO WK-PRTREQ-REASON
020100     ELSE
020200         PERFORM C020-ROLLBACK-ONE
020300            THRU C029-ROLLBACK-ONE-EX
020400            VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3
020500         SET WK-PRTREQ-DENIED    TO TRUE
020600         MOVE "DENIED (UNSAFE)"  TO WK-PRTREQ-REASON
020700     END-IF.
020800
020900*-----------------------------------------------------------------*
021000 C010-SAVE-AND-APPLY-ONE.
021100*-----------------------------------------------------------------*
021200     MOVE SM-AVAIL-QTY(WS-RES-SUB)
021300                                 TO WS-SAVE-AVAIL(WS-RES-SUB).
021400     MOVE SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB)
021500                                 TO WS-SAVE-ALLOC(WS-RES-SUB).
021600     MOVE SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB)
021700                                 TO WS-SAVE-NEED(WS-RES-SUB).
021800     SUBTRACT WK-PRTREQ-REQ-QTY(WS-RES-SUB)
021900        FROM SM-AVAIL-QTY(WS-RES-SUB).
022000     ADD WK-PRTREQ-REQ-QTY(WS-RES-SUB)
022100          TO SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB).
022200     SUBTRACT WK-PRTREQ-REQ-QTY(WS-RES-SUB)
022300        FROM SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB).
022400
022500*-----------------------------------------------------------------*
022600 C019-SAVE-AND-APPLY-ONE-EX.
022700*-----------------------------------------------------------------*
022800     EXIT.
022900
023000*-----------------------------------------------------------------*
023100 C020-ROLLBACK-ONE.
023200*-----------------------------------------------------------------*
023300     MOVE WS-SAVE-AVAIL(WS-RES-SUB)
023400                                 TO SM-AVAIL-QTY(WS-RES-SUB).
023500     MOVE WS-SAVE-ALLOC(WS-RES-SUB)
023600                   TO SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB).
023700     MOVE WS-SAVE-NEED(WS-RES-SUB)
023800                   TO SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB).
023900
024000*-----------------------------------------------------------------*
024100 C029-ROLLBACK-ONE-EX.
024200*-----------------------------------------------------------------*
024300     EXIT.
024400
024500*-----------------------------------------------------------------*
024600 C099-COMMIT-AND-CHECK-SAFETY-EX.
024700*-----------------------------------------------------------------*
024800     EXIT.
024900
025000******************************************************************
025100*************** END OF PROGRAM SOURCE - PRTVREQ ***************
025200******************************************************************
