000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTALLOC.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   18 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE PORT
001200*               RESOURCE ALLOCATION SYSTEM.  IT LOADS THE
001300*               PORT'S TOTAL DOCK/CRANE/FORKLIFT CAPACITY,
001400*               THEN READS THE DAY'S BERTHING TRANSACTIONS
001500*               (ADD SHIP, REQUEST, RELEASE, REMOVE SHIP) IN
001600*               FILE ORDER, CALLING THE APPROPRIATE SUBROUTINE
001700*               FOR EACH ONE AND LOGGING ITS OUTCOME AND THE
001800*               RESULTING SAFE/UNSAFE STATE OF THE BANKER
001900*               ALGORITHM LEDGER.  AT END OF FILE IT WRITES THE
002000*               FINAL BERTH STATUS REPORT.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* PRT013 18/03/1987 RSKTEO  - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* PRT021 19/06/1996 SKLTAN  - DRIVER NOW CALLS PRTVSAF AGAIN
002800*                   AFTER EVERY TRANSACTION (NOT JUST AT EOF)
002900*                   SO THE LOG FILE SHOWS THE RUNNING SAFE
003000*                   STATE, PER BERTH PLANNING'S REQUEST.
003100*----------------------------------------------------------------
003200* Y2K007  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003300*                   DATE FIELDS PROCESSED BY THIS PROGRAM.
003400*----------------------------------------------------------------
003500* PRT032  12/02/2001 ACCENTURE - FINAL REPORT NOW SHOWS THE
003600*                   SAFE SEQUENCE LIST, NOT JUST SAFE/UNSAFE,
003700*                   PER BERTH PLANNING REQUEST BP-2001-006.
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PORT-CONFIG-FILE     ASSIGN TO PORTCFG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WK-C-FILE-STATUS.
005300     SELECT TRANSACTION-FILE     ASSIGN TO PORTTXN
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WK-C-FILE-STATUS.
005600     SELECT TRANSACTION-LOG-FILE ASSIGN TO PORTLOG
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WK-C-FILE-STATUS.
005900     SELECT FINAL-REPORT-FILE    ASSIGN TO PORTRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700**************
006800 FILE SECTION.
006900**************
007000 FD  PORT-CONFIG-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS PCFG-RECORD.
007300     COPY PORTCFG.
007400
007500 FD  TRANSACTION-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS PTXN-RECORD.
007800     COPY PORTXN.
007900
008000 FD  TRANSACTION-LOG-FILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS LOG-LINE-RECORD.
008300 01  LOG-LINE-RECORD                  PIC X(80).
008400
008500 FD  FINAL-REPORT-FILE
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS RPT-LINE-RECORD.
008800 01  RPT-LINE-RECORD                  PIC X(100).
008900
009000 EJECT
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                   PIC X(24) VALUE
009500     "** PROGRAM PRTALLOC  **".
009600
009700 01  WK-C-FILE-STATUS             PIC X(02).
009800     88  WK-C-SUCCESSFUL              VALUE "00".
009900     88  WK-C-AT-END                  VALUE "10".
010000
010100* ------------- THE SHIP MASTER TABLE ITSELF LIVES HERE --------*
010200* PRTVADD/PRTVREQ/PRTVREL/PRTVDEL/PRTVSAF RECEIVE IT BY         *
010300* REFERENCE THROUGH THEIR OWN LINKAGE SECTION COPY OF SHPMAST.  *
010400 COPY SHPMAST.
010500
010600* ------------- CALL PARAMETER AREAS FOR THE SUBROUTINES -------*
010700 COPY PRTADD.
010800 COPY PRTREQ.
010900 COPY PRTREL.
011000 COPY PRTDEL.
011100 COPY PRTSAF.
011700
011800 EJECT
011900 01  WK-C-WORK-AREA.
012000     05  WS-TXN-EOF-SW            PIC X(01) VALUE "N".
012100         88  WS-TXN-EOF               VALUE "Y".
012200     05  WS-SHIP-INDEX            PIC 9(04) COMP.
012300     05  WS-RES-SUB               PIC 9(04) COMP.
012400     05  WS-SEQ-SUB               PIC 9(04) COMP.
012500     05  FILLER                   PIC X(05).
012600
012700 01  WS-LOG-LINE-WORK.
012800     05  WS-LOG-TYPE              PIC X(01).
012900     05  FILLER                   PIC X(01).
013000     05  WS-LOG-SHIP-ID           PIC X(10).
013100     05  FILLER                   PIC X(01).
013200     05  WS-LOG-REASON            PIC X(25).
013300     05  FILLER                   PIC X(42).
013400
013500 01  WS-SAFE-LOG-WORK.
013600     05  FILLER                   PIC X(12) VALUE "SAFE STATE: ".
013700     05  WS-SAFE-LOG-STATE        PIC X(06).
013800     05  FILLER                   PIC X(02).
013900     05  WS-SAFE-LOG-SEQ          PIC X(59).
013950     05  FILLER                   PIC X(01).
014000
014100 EJECT
014200* ------------- FINAL REPORT LINE LAYOUTS -----------------------*
014300 01  WS-RPT-TITLE-LINE            PIC X(100) VALUE
014400     "PORT RESOURCE ALLOCATION - FINAL STATUS REPORT".
014500
014600 01  WS-RPT-AVAIL-LINE.
014700     05  FILLER                   PIC X(22) VALUE
014800         "AVAILABLE RESOURCES: ".
014900     05  FILLER                   PIC X(07) VALUE " DOCKS:".
015000     05  WS-RPT-AVAIL-D           PIC ZZZ9.
015100     05  FILLER                   PIC X(09) VALUE "  CRANES:".
015200     05  WS-RPT-AVAIL-C           PIC ZZZ9.
015300     05  FILLER                   PIC X(12) VALUE "  FORKLIFTS:".
015400     05  WS-RPT-AVAIL-F           PIC ZZZ9.
015500     05  FILLER                   PIC X(34).
015600
015700 01  WS-RPT-HEADING-LINE          PIC X(100) VALUE
015800     "SHIP-ID     ALLOC-D  MAX-D  NEED-D  ALLOC-C  MAX-C  NEED-C  AL
015900-    "LOC-F  MAX-F  NEED-F".
016000
016100 01  WS-RPT-DASH-LINE             PIC X(100) VALUE
016200     "----------  -------  -----  ------  -------  -----  ------  -
016300-    "------  -----  ------".
016400
016500 01  WS-RPT-DETAIL-LINE.
016600     05  WS-RPT-SHIP-ID           PIC X(10).
016700     05  FILLER                   PIC X(02).
016800     05  WS-RPT-DETAIL-GROUP  OCCURS 3 TIMES.
016900         10  WS-RPT-ALLOC-FLD     PIC ZZZ9.
017000         10  FILLER               PIC X(03).
017100         10  WS-RPT-MAX-FLD       PIC ZZZ9.
017200         10  FILLER               PIC X(02).
017300         10  WS-RPT-NEED-FLD      PIC ZZZ9.
017400         10  FILLER               PIC X(02).
017500     05  FILLER                   PIC X(10).
017600
017700 01  WS-RPT-STATE-LINE.
017800     05  FILLER                   PIC X(14) VALUE
017900         "SYSTEM STATE: ".
018000     05  WS-RPT-STATE             PIC X(06).
018100     05  FILLER                   PIC X(80).
018200
018300 01  WS-RPT-SEQ-LINE.
018400     05  FILLER                   PIC X(15) VALUE
018500         "SAFE SEQUENCE: ".
018550     05  WS-RPT-SEQ-TEXT          PIC X(84).
018580     05  FILLER                   PIC X(01).
018700
018800 01  WS-RPT-SEQ-POINTER           PIC 9(04) COMP.
018900
019000 EJECT
019100 LINKAGE SECTION.
019200*****************
019300*   NONE - PRTALLOC IS THE TOP OF THE CALL CHAIN.
019400
019500 EJECT
019600*****************************************************************
019700 PROCEDURE DIVISION.
019800*****************************************************************
019900 MAIN-MODULE.
020000     PERFORM A000-INITIALIZE-PORT
020100        THRU A099-INITIALIZE-PORT-EX.
020200     PERFORM B100-READ-TRANSACTION
020300        THRU B199-READ-TRANSACTION-EX.
020400     PERFORM B000-PROCESS-TRANSACTIONS
020500        THRU B099-PROCESS-TRANSACTIONS-EX
020600        UNTIL WS-TXN-EOF.
020700     PERFORM C000-WRITE-FINAL-REPORT
020800        THRU C099-WRITE-FINAL-REPORT-EX.
020900     PERFORM Z000-END-PROGRAM-ROUTINE
021000        THRU Z099-END-PROGRAM-ROUTINE-EX.
021100     GOBACK.
021200 EJECT
021300*-----------------------------------------------------------------*
021400 A000-INITIALIZE-PORT.
021500*-----------------------------------------------------------------*
021600     OPEN INPUT  PORT-CONFIG-FILE.
021700     IF  NOT WK-C-SUCCESSFUL
021800         DISPLAY "PRTALLOC - OPEN FILE-ERROR - PORT-CONFIG-FILE"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200     OPEN INPUT  TRANSACTION-FILE.
022300     IF  NOT WK-C-SUCCESSFUL
022400         DISPLAY "PRTALLOC - OPEN FILE-ERROR - TRANSACTION-FILE"
022500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600         GO TO Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800     OPEN OUTPUT TRANSACTION-LOG-FILE.
022900     IF  NOT WK-C-SUCCESSFUL
023000         DISPLAY "PRTALLOC - OPEN FILE-ERROR - TXN-LOG-FILE"
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200         GO TO Y900-ABNORMAL-TERMINATION
023300     END-IF.
023400     OPEN OUTPUT FINAL-REPORT-FILE.
023500     IF  NOT WK-C-SUCCESSFUL
023600         DISPLAY "PRTALLOC - OPEN FILE-ERROR - FINAL-REPORT-FILE"
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800         GO TO Y900-ABNORMAL-TERMINATION
023900     END-IF.
024000     READ PORT-CONFIG-FILE.
024100     IF  NOT WK-C-SUCCESSFUL
024200         DISPLAY "PRTALLOC - READ ERROR - PORT-CONFIG-FILE"
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400         GO TO Y900-ABNORMAL-TERMINATION
024500     END-IF.
024600     MOVE ZERO                   TO SM-SHIP-COUNT.
024700     PERFORM A010-COPY-ONE-TOTAL
024800        THRU A019-COPY-ONE-TOTAL-EX
024900        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
025000
025100*-----------------------------------------------------------------*
025200 A010-COPY-ONE-TOTAL.
025300*-----------------------------------------------------------------*
025400     MOVE PCFG-TOTAL-QTY(WS-RES-SUB)
025500                                 TO SM-AVAIL-QTY(WS-RES-SUB).
025600
025700*-----------------------------------------------------------------*
025800 A019-COPY-ONE-TOTAL-EX.
025900*-----------------------------------------------------------------*
026000     EXIT.
026100
026200*-----------------------------------------------------------------*
026300 A099-INITIALIZE-PORT-EX.
026400*-----------------------------------------------------------------*
026500     EXIT.
026600
026700 EJECT
026800*-----------------------------------------------------------------*
026900* ONE ITERATION OF THE MAIN LOOP - DISPATCH THE TRANSACTION       *
027000* JUST READ, LOG THE RESULTING SAFE STATE, THEN READ THE NEXT     *
027100* ONE.                                                            *
027200*-----------------------------------------------------------------*
027300 B000-PROCESS-TRANSACTIONS.
027400*-----------------------------------------------------------------*
027500     PERFORM B010-DISPATCH-ONE-TRANSACTION
027600        THRU B019-DISPATCH-ONE-TRANSACTION-EX.
027700     PERFORM B070-LOG-SAFE-STATE
027800        THRU B079-LOG-SAFE-STATE-EX.
027850*                  (SAFE-STATE IS LOGGED AFTER EVERY TRANSACTION)
027900     PERFORM B100-READ-TRANSACTION
028000        THRU B199-READ-TRANSACTION-EX.
028100
028200*-----------------------------------------------------------------*
028300 B010-DISPATCH-ONE-TRANSACTION.
028400*-----------------------------------------------------------------*
028500     EVALUATE PTXN-TYPE
028600         WHEN "A"
028700             PERFORM B020-DO-ADD
028800                THRU B029-DO-ADD-EX
028900         WHEN "R"
029000             PERFORM B030-DO-REQUEST
029100                THRU B039-DO-REQUEST-EX
029200         WHEN "L"
029300             PERFORM B040-DO-RELEASE
029400                THRU B049-DO-RELEASE-EX
029500         WHEN "D"
029600             PERFORM B050-DO-REMOVE
029700                THRU B059-DO-REMOVE-EX
029800         WHEN OTHER
029900             PERFORM B060-LOG-BAD-TYPE
030000                THRU B069-LOG-BAD-TYPE-EX
030100     END-EVALUATE.
030200
030300*-----------------------------------------------------------------*
030400 B019-DISPATCH-ONE-TRANSACTION-EX.
030500*-----------------------------------------------------------------*
030600     EXIT.
030700
030800 EJECT
030900*-----------------------------------------------------------------*
031000 B020-DO-ADD.
031100*-----------------------------------------------------------------*
031200     MOVE PTXN-SHIP-ID            TO WK-PRTADD-SHIP-ID.
031300     MOVE PTXN-AMOUNTS            TO WK-PRTADD-MAX-GROUP.
031400     MOVE PCFG-TOTALS             TO WK-PRTADD-CFG-GROUP.
031500     CALL "PRTVADD" USING SM-SHIP-MASTER-AREA WK-PRTADD.
031600     MOVE "A"                     TO WS-LOG-TYPE.
031700     MOVE PTXN-SHIP-ID            TO WS-LOG-SHIP-ID.
031800     MOVE WK-PRTADD-REASON        TO WS-LOG-REASON.
031900     PERFORM B080-WRITE-LOG-LINE
032000        THRU B089-WRITE-LOG-LINE-EX.
032100
032200*-----------------------------------------------------------------*
032300 B029-DO-ADD-EX.
032400*-----------------------------------------------------------------*
032500     EXIT.
032600
032700*-----------------------------------------------------------------*
032800 B030-DO-REQUEST.
032900*-----------------------------------------------------------------*
033000     MOVE PTXN-SHIP-ID            TO WK-PRTREQ-SHIP-ID.
033100     MOVE PTXN-AMOUNTS            TO WK-PRTREQ-REQ-GROUP.
033200     CALL "PRTVREQ" USING SM-SHIP-MASTER-AREA WK-PRTREQ.
033300     MOVE "R"                     TO WS-LOG-TYPE.
033400     MOVE PTXN-SHIP-ID            TO WS-LOG-SHIP-ID.
033500     MOVE WK-PRTREQ-REASON        TO WS-LOG-REASON.
033600     PERFORM B080-WRITE-LOG-LINE
033700        THRU B089-WRITE-LOG-LINE-EX.
033800
033900*-----------------------------------------------------------------*
034000 B039-DO-REQUEST-EX.
034100*-----------------------------------------------------------------*
034200     EXIT.
034300
034400*-----------------------------------------------------------------*
034500 B040-DO-RELEASE.
034600*-----------------------------------------------------------------*
034700     MOVE PTXN-SHIP-ID            TO WK-PRTREL-SHIP-ID.
034800     MOVE PTXN-AMOUNTS            TO WK-PRTREL-REL-GROUP.
034900     CALL "PRTVREL" USING SM-SHIP-MASTER-AREA WK-PRTREL.
035000     MOVE "L"                     TO WS-LOG-TYPE.
035100     MOVE PTXN-SHIP-ID            TO WS-LOG-SHIP-ID.
035200     MOVE WK-PRTREL-REASON        TO WS-LOG-REASON.
035300     PERFORM B080-WRITE-LOG-LINE
035400        THRU B089-WRITE-LOG-LINE-EX.
035500
035600*-----------------------------------------------------------------*
035700 B049-DO-RELEASE-EX.
035800*-----------------------------------------------------------------*
035900     EXIT.
036000
036100*-----------------------------------------------------------------*
036200 B050-DO-REMOVE.
036300*-----------------------------------------------------------------*
036400     MOVE PTXN-SHIP-ID            TO WK-PRTDEL-SHIP-ID.
036500     CALL "PRTVDEL" USING SM-SHIP-MASTER-AREA WK-PRTDEL.
036600     MOVE "D"                     TO WS-LOG-TYPE.
036700     MOVE PTXN-SHIP-ID            TO WS-LOG-SHIP-ID.
036800     MOVE WK-PRTDEL-REASON        TO WS-LOG-REASON.
036900     PERFORM B080-WRITE-LOG-LINE
037000        THRU B089-WRITE-LOG-LINE-EX.
037100
037200*-----------------------------------------------------------------*
037300 B059-DO-REMOVE-EX.
037400*-----------------------------------------------------------------*
037500     EXIT.
037600
037700*-----------------------------------------------------------------*
037800 B060-LOG-BAD-TYPE.
037900*-----------------------------------------------------------------*
038000     MOVE PTXN-TYPE               TO WS-LOG-TYPE.
038100     MOVE PTXN-SHIP-ID            TO WS-LOG-SHIP-ID.
038200     MOVE "UNKNOWN TRANSACTION TYPE"
038300                                 TO WS-LOG-REASON.
038400     PERFORM B080-WRITE-LOG-LINE
038500        THRU B089-WRITE-LOG-LINE-EX.
038600
038700*-----------------------------------------------------------------*
038800 B069-LOG-BAD-TYPE-EX.
038900*-----------------------------------------------------------------*
039000     EXIT.
039100
039200 EJECT
039300*-----------------------------------------------------------------*
039400 B070-LOG-SAFE-STATE.
039500*-----------------------------------------------------------------*
039600     CALL "PRTVSAF" USING SM-SHIP-MASTER-AREA WK-PRTSAF.
039700     IF  WK-PRTSAF-SAFE
039800         MOVE "SAFE  "            TO WS-SAFE-LOG-STATE
039900         PERFORM C900-BUILD-SEQUENCE-TEXT
040000            THRU C909-BUILD-SEQUENCE-TEXT-EX
040100         MOVE WS-RPT-SEQ-TEXT(1:59)
040200                                 TO WS-SAFE-LOG-SEQ
040300     ELSE
040400         MOVE "UNSAFE"            TO WS-SAFE-LOG-STATE
040500         MOVE SPACES              TO WS-SAFE-LOG-SEQ
040600     END-IF.
040700     WRITE LOG-LINE-RECORD FROM WS-SAFE-LOG-WORK.
040800
040900*-----------------------------------------------------------------*
041000 B079-LOG-SAFE-STATE-EX.
041100*-----------------------------------------------------------------*
041200     EXIT.
041300
041400*-----------------------------------------------------------------*
041500 B080-WRITE-LOG-LINE.
041600*-----------------------------------------------------------------*
041700     WRITE LOG-LINE-RECORD FROM WS-LOG-LINE-WORK.
041800
041900*-----------------------------------------------------------------*
042000 B089-WRITE-LOG-LINE-EX.
042100*-----------------------------------------------------------------*
042200     EXIT.
042300
042400 EJECT
042500*-----------------------------------------------------------------*
042600 B100-READ-TRANSACTION.
042700*-----------------------------------------------------------------*
042800     READ TRANSACTION-FILE.
042900     IF  WK-C-SUCCESSFUL
043000         CONTINUE
043100     ELSE
043200         IF  WK-C-AT-END
043300             SET WS-TXN-EOF       TO TRUE
043400         ELSE
043500             DISPLAY "PRTALLOC - READ ERROR - TRANSACTION-FILE"
043600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043700             GO TO Y900-ABNORMAL-TERMINATION
043800         END-IF
043900     END-IF.
044000
044100*-----------------------------------------------------------------*
044200 B199-READ-TRANSACTION-EX.
044300*-----------------------------------------------------------------*
044400     EXIT.
044500
044600 EJECT
044700*-----------------------------------------------------------------*
044800* END OF FILE - WRITE THE FINAL BERTH STATUS REPORT.              *
044900*-----------------------------------------------------------------*
045000 C000-WRITE-FINAL-REPORT.
045100*-----------------------------------------------------------------*
045200     WRITE RPT-LINE-RECORD FROM WS-RPT-TITLE-LINE.
045300     MOVE SM-AVAIL-DOCKS          TO WS-RPT-AVAIL-D.
045400     MOVE SM-AVAIL-CRANES         TO WS-RPT-AVAIL-C.
045500     MOVE SM-AVAIL-FORKLIFTS      TO WS-RPT-AVAIL-F.
045600     WRITE RPT-LINE-RECORD FROM WS-RPT-AVAIL-LINE.
045700     MOVE SPACES                  TO RPT-LINE-RECORD.
045800     WRITE RPT-LINE-RECORD.
045900     WRITE RPT-LINE-RECORD FROM WS-RPT-HEADING-LINE.
046000     WRITE RPT-LINE-RECORD FROM WS-RPT-DASH-LINE.
046100     PERFORM C010-WRITE-SHIP-DETAILS
046200        THRU C019-WRITE-SHIP-DETAILS-EX.
046300     PERFORM C020-WRITE-SAFE-STATE
046400        THRU C029-WRITE-SAFE-STATE-EX.
046500
046600*-----------------------------------------------------------------*
046700 C010-WRITE-SHIP-DETAILS.
046800*-----------------------------------------------------------------*
046900     IF  SM-SHIP-COUNT > 0
047000         PERFORM C011-WRITE-ONE-SHIP
047100            THRU C019-WRITE-SHIP-DETAILS-EX
047200            VARYING WS-SHIP-INDEX FROM 1 BY 1
047300               UNTIL WS-SHIP-INDEX > SM-SHIP-COUNT
047400     END-IF.
047500
047600*-----------------------------------------------------------------*
047700 C011-WRITE-ONE-SHIP.
047800*-----------------------------------------------------------------*
047900     MOVE SM-SHIP-ID(WS-SHIP-INDEX)
048000                                 TO WS-RPT-SHIP-ID.
048100     PERFORM C012-COPY-ONE-RESOURCE
048200        THRU C018-COPY-ONE-RESOURCE-EX
048300        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
048400     WRITE RPT-LINE-RECORD FROM WS-RPT-DETAIL-LINE.
048500
048600*-----------------------------------------------------------------*
048700 C012-COPY-ONE-RESOURCE.
048800*-----------------------------------------------------------------*
048900     MOVE SM-ALLOC-QTY(WS-SHIP-INDEX, WS-RES-SUB)
049000                      TO WS-RPT-ALLOC-FLD(WS-RES-SUB).
049100     MOVE SM-MAX-QTY(WS-SHIP-INDEX, WS-RES-SUB)
049200                      TO WS-RPT-MAX-FLD(WS-RES-SUB).
049300     MOVE SM-NEED-QTY(WS-SHIP-INDEX, WS-RES-SUB)
049400                      TO WS-RPT-NEED-FLD(WS-RES-SUB).
049500
049600*-----------------------------------------------------------------*
049700 C018-COPY-ONE-RESOURCE-EX.
049800*-----------------------------------------------------------------*
049900     EXIT.
050000
050100*-----------------------------------------------------------------*
050200 C019-WRITE-SHIP-DETAILS-EX.
050300*-----------------------------------------------------------------*
050400     EXIT.
050500
050600 EJECT
050700*-----------------------------------------------------------------*
050800 C020-WRITE-SAFE-STATE.
050900*-----------------------------------------------------------------*
051000     CALL "PRTVSAF" USING SM-SHIP-MASTER-AREA WK-PRTSAF.
051100     MOVE SPACES                  TO RPT-LINE-RECORD.
051200     WRITE RPT-LINE-RECORD.
051300     IF  WK-PRTSAF-SAFE
051400         MOVE "SAFE  "            TO WS-RPT-STATE
051500     ELSE
051600         MOVE "UNSAFE"            TO WS-RPT-STATE
051700     END-IF.
051800     WRITE RPT-LINE-RECORD FROM WS-RPT-STATE-LINE.
051900     IF  WK-PRTSAF-SAFE
052000         PERFORM C900-BUILD-SEQUENCE-TEXT
052100            THRU C909-BUILD-SEQUENCE-TEXT-EX
052200         WRITE RPT-LINE-RECORD FROM WS-RPT-SEQ-LINE
052300     END-IF.
052400
052500*-----------------------------------------------------------------*
052600 C029-WRITE-SAFE-STATE-EX.
052700*-----------------------------------------------------------------*
052800     EXIT.
052900
053000 EJECT
053100*-----------------------------------------------------------------*
053200* BUILD THE "SHIP -> SHIP -> SHIP" TEXT FOR THE SAFE SEQUENCE     *
053300* FROM WK-PRTSAF-SEQUENCE - SHARED BY THE LOG LINE AND THE        *
053400* FINAL REPORT.                                                   *
053500*-----------------------------------------------------------------*
053600 C900-BUILD-SEQUENCE-TEXT.
053700*-----------------------------------------------------------------*
053800     MOVE SPACES                  TO WS-RPT-SEQ-TEXT.
053900     MOVE 1                       TO WS-RPT-SEQ-POINTER.
054000     IF  WK-PRTSAF-SEQ-COUNT > 0
054100         PERFORM C910-ADD-ONE-SHIP-TO-TEXT
054200            THRU C919-ADD-ONE-SHIP-TO-TEXT-EX
054300            VARYING WS-SEQ-SUB FROM 1 BY 1
054400               UNTIL WS-SEQ-SUB > WK-PRTSAF-SEQ-COUNT
054500     END-IF.
054600
054700*-----------------------------------------------------------------*
054800 C909-BUILD-SEQUENCE-TEXT-EX.
054900*-----------------------------------------------------------------*
055000     EXIT.
055100
055200*-----------------------------------------------------------------*
055300 C910-ADD-ONE-SHIP-TO-TEXT.
055400*-----------------------------------------------------------------*
055500     IF  WS-SEQ-SUB > 1
055600         STRING " -> "  DELIMITED BY SIZE
055700             INTO WS-RPT-SEQ-TEXT
055800             WITH POINTER WS-RPT-SEQ-POINTER
055900         END-STRING
056000     END-IF.
056100     STRING WK-PRTSAF-SEQUENCE(WS-SEQ-SUB)  DELIMITED BY SPACE
056200         INTO WS-RPT-SEQ-TEXT
056300         WITH POINTER WS-RPT-SEQ-POINTER
056400     END-STRING.
056500
056600*-----------------------------------------------------------------*
056700 C919-ADD-ONE-SHIP-TO-TEXT-EX.
056800*-----------------------------------------------------------------*
056900     EXIT.
057000
057100*-----------------------------------------------------------------*
057200 C099-WRITE-FINAL-REPORT-EX.
057300*-----------------------------------------------------------------*
057400     EXIT.
057500
057600 EJECT
057700*-----------------------------------------------------------------*
057800* ABNORMAL TERMINATION - AN UNEXPECTED FILE STATUS WAS RETURNED.  *
057900*-----------------------------------------------------------------*
058000 Y900-ABNORMAL-TERMINATION.
058100*-----------------------------------------------------------------*
058200     DISPLAY "PRTALLOC - ABNORMAL TERMINATION".
058300     PERFORM Z000-END-PROGRAM-ROUTINE
058400        THRU Z099-END-PROGRAM-ROUTINE-EX.
058500     GOBACK.
058600
058700 EJECT
058800*-----------------------------------------------------------------*
058900 Z000-END-PROGRAM-ROUTINE.
059000*-----------------------------------------------------------------*
059100     CLOSE PORT-CONFIG-FILE.
059200     CLOSE TRANSACTION-FILE.
059300     CLOSE TRANSACTION-LOG-FILE.
059400     CLOSE FINAL-REPORT-FILE.
059500
059600*-----------------------------------------------------------------*
059700 Z099-END-PROGRAM-ROUTINE-EX.
059800*-----------------------------------------------------------------*
059900     EXIT.
060000
060100******************************************************************
060200*************** END OF PROGRAM SOURCE - PRTALLOC ***************
060300******************************************************************
