000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTVADD.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   20 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REGISTER A NEWLY
001200*               ARRIVED SHIP IN THE BERTH PLANNING SYSTEM.
001300*               THE SHIP DECLARES ITS MAXIMUM CLAIM FOR DOCKS,
001400*               CRANES AND FORKLIFTS.  THE SHIP ID MUST BE
001500*               PRESENT, MUST NOT ALREADY BE REGISTERED, AND
001600*               NO MAXIMUM CLAIM MAY EXCEED THE PORT'S TOTAL
001700*               CAPACITY FOR THAT RESOURCE.  A NEW ROW IS
001800*               ADDED TO THE SHIP TABLE WITH NEED SET EQUAL TO
001900*               MAXIMUM CLAIM AND NOTHING YET ALLOCATED.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* PRT009A 20/03/1987 RSKTEO - INITIAL VERSION.
002500*----------------------------------------------------------------
002600* PRT017 19/06/1996 SKLTAN  - CHANGED THE CAPACITY CHECK TO
002700*                   WALK THE SHARED MAX/CFG VECTOR REDEFINES
002800*                   INSTEAD OF 3 SEPARATE IF STATEMENTS.
002900*----------------------------------------------------------------
003000* Y2K006  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003100*                   DATE FIELDS PROCESSED BY THIS ROUTINE.
003200*----------------------------------------------------------------
003300* PRT031  11/02/2001 ACCENTURE - SM-SHIP-TABLE HAS RUN AT 300
003400*                   ENTRIES SINCE PRT009 ON SHPMAST BUT THIS
003500*                   ROUTINE HAD NO GUARD OF ITS OWN - ADDED
003600*                   WS-TABLE-MAX AND B500-CHECK-TABLE-FULL SO A
003700*                   301ST ARRIVAL IS REJECTED CLEANLY INSTEAD OF
003800*                   OVERRUNNING SM-SHIP-TABLE.
003950*----------------------------------------------------------------*
003960 EJECT
003970**********************
003980 ENVIRONMENT DIVISION.
003990**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                   PIC X(24) VALUE
005600     "** PROGRAM PRTVADD   **".
005700
005800 77  WS-TABLE-MAX             PIC 9(04) COMP VALUE 300.
005900*                        MUST MATCH THE OCCURS ON SM-SHIP-TABLE
006000
006100 01  WK-C-WORK-AREA.
006200     05  WS-SHIP-INDEX            PIC 9(04) COMP.
006300     05  WS-RES-SUB               PIC 9(04) COMP.
006400     05  WS-DUPLICATE-SW          PIC X(01) VALUE "N".
006500         88  WS-DUPLICATE-ID          VALUE "Y".
006600     05  WS-CAPACITY-OK-SW        PIC X(01) VALUE "Y".
006700         88  WS-CAPACITY-OK           VALUE "Y".
006800     05  WS-TABLE-FULL-SW         PIC X(01) VALUE "N".
006900         88  WS-TABLE-FULL            VALUE "Y".
007000     05  FILLER                   PIC X(05).
007100
007200 EJECT
007300 LINKAGE SECTION.
007400*****************
007500 COPY SHPMAST.
007600 COPY PRTADD.
007700 EJECT
007800*****************************************************************
007900 PROCEDURE DIVISION USING SM-SHIP-MASTER-AREA WK-PRTADD.
008000*****************************************************************
008100 MAIN-MODULE.
008200     IF  WK-PRTADD-SHIP-ID = SPACES
008300         SET WK-PRTADD-REJECTED  TO TRUE
008400         MOVE "SHIP ID IS BLANK" TO WK-PRTADD-REASON
008500     ELSE
008600         PERFORM A000-CHECK-DUPLICATE
008700            THRU A099-CHECK-DUPLICATE-EX
008800         IF  WS-DUPLICATE-ID
008900             SET WK-PRTADD-REJECTED TO TRUE
009000             MOVE "DUPLICATE SHIP ID"
009100                                 TO WK-PRTADD-REASON
009200         ELSE
009300             PERFORM B000-CHECK-CAPACITY
009400                THRU B099-CHECK-CAPACITY-EX
009500             IF  NOT WS-CAPACITY-OK
009600                 SET WK-PRTADD-REJECTED TO TRUE
009700                 MOVE "EXCEEDS PORT CAPACITY"
009800                                 TO WK-PRTADD-REASON
009900             ELSE
010000                 PERFORM B500-CHECK-TABLE-FULL
010100                    THRU B599-CHECK-TABLE-FULL-EX
010200                 IF  WS-TABLE-FULL
010300                     SET WK-PRTADD-REJECTED TO TRUE
010400                     MOVE "SHIP TABLE IS FULL"
010500                                 TO WK-PRTADD-REASON
010600                 ELSE
010700                     PERFORM C000-ADD-SHIP-ROW
010800                        THRU C099-ADD-SHIP-ROW-EX
010900                     SET WK-PRTADD-OK TO TRUE
011000                     MOVE "ADDED"     TO WK-PRTADD-REASON
011100                 END-IF
011200             END-IF
011300         END-IF
011400     END-IF.
011500     GOBACK.
011600 EJECT
011700*-----------------------------------------------------------------*
011800 A000-CHECK-DUPLICATE.
011900*-----------------------------------------------------------------*
012000     MOVE "N"                    TO WS-DUPLICATE-SW.
012100     IF  SM-SHIP-COUNT > 0
012200         PERFORM A010-CHECK-ONE-SHIP
012300            THRU A019-CHECK-ONE-SHIP-EX
012400            VARYING WS-SHIP-INDEX FROM 1 BY 1
012500               UNTIL WS-SHIP-INDEX > SM-SHIP-COUNT
012600                  OR WS-DUPLICATE-ID
012700     END-IF.
012800
012900*-----------------------------------------------------------------*
013000 A010-CHECK-ONE-SHIP.
013100*-----------------------------------------------------------------*
013200     IF  SM-SHIP-ID(WS-SHIP-INDEX) = WK-PRTADD-SHIP-ID
013300         MOVE "Y"                TO WS-DUPLICATE-SW
013400     END-IF.
013500
013600*-----------------------------------------------------------------*
013700 A019-CHECK-ONE-SHIP-EX.
013800*-----------------------------------------------------------------*
013900     EXIT.
014000
014100*-----------------------------------------------------------------*
014200 A099-CHECK-DUPLICATE-EX.
014300*-----------------------------------------------------------------*
014400     EXIT.
014500
014600 EJECT
014700*-----------------------------------------------------------------*
014800* NO MAXIMUM CLAIM MAY EXCEED THE PORT'S TOTAL INSTALLED          *
014900* CAPACITY FOR THAT RESOURCE TYPE.                                *
015000*-----------------------------------------------------------------*
015100 B000-CHECK-CAPACITY.
015200*-----------------------------------------------------------------*
015300     MOVE "Y"                    TO WS-CAPACITY-OK-SW.
015400     PERFORM B010-CHECK-ONE-RESOURCE
015500        THRU B019-CHECK-ONE-RESOURCE-EX
015600        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
015700
015800*-----------------------------------------------------------------*
015900 B010-CHECK-ONE-RESOURCE.
016000*-----------------------------------------------------------------*
016100     IF  WK-PRTADD-MAX-QTY(WS-RES-SUB) >
016200         WK-PRTADD-CFG-QTY(WS-RES-SUB)
016300         MOVE "N"                TO WS-CAPACITY-OK-SW
016400     END-IF.
016500
016600*-----------------------------------------------------------------*
016700 B019-CHECK-ONE-RESOURCE-EX.
016800*-----------------------------------------------------------------*
016900     EXIT.
017000
017100*-----------------------------------------------------------------*
017200 B099-CHECK-CAPACITY-EX.
017300*-----------------------------------------------------------------*
017400     EXIT.
017500
017600 EJECT
017700*-----------------------------------------------------------------*
017800* PRT031 - THE TABLE IS A FIXED OCCURS OF WS-TABLE-MAX ROWS - A    *
017900* 300TH SHIP (OR MORE) IS TURNED AWAY INSTEAD OF OVERRUNNING IT.  *
018000*-----------------------------------------------------------------*
018100 B500-CHECK-TABLE-FULL.
018200*-----------------------------------------------------------------*
018300     MOVE "N"                    TO WS-TABLE-FULL-SW.
018400     IF  SM-SHIP-COUNT NOT < WS-TABLE-MAX
018500         MOVE "Y"                TO WS-TABLE-FULL-SW
018600     END-IF.
018700
018800*-----------------------------------------------------------------*
018900 B599-CHECK-TABLE-FULL-EX.
019000*-----------------------------------------------------------------*
019100     EXIT.
019200
019300 EJECT
019400*-----------------------------------------------------------------*
019500* APPEND THE NEW SHIP AS THE NEXT ROW IN THE TABLE - ALLOCATION   *
019600* STARTS AT ZERO SO NEED STARTS OUT EQUAL TO MAXIMUM CLAIM.       *
019700*-----------------------------------------------------------------*
019800 C000-ADD-SHIP-ROW.
019900*-----------------------------------------------------------------*
020000     ADD 1                       TO SM-SHIP-COUNT.
020100     MOVE WK-PRTADD-SHIP-ID      TO SM-SHIP-ID(SM-SHIP-COUNT).
020200     MOVE "N"               TO SM-SHIP-FINISH-SW(SM-SHIP-COUNT).
020300     PERFORM C010-ADD-ONE-RESOURCE
020400        THRU C019-ADD-ONE-RESOURCE-EX
020500        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
020600
020700*-----------------------------------------------------------------*
020800 C010-ADD-ONE-RESOURCE.
020900*-----------------------------------------------------------------*
021000     MOVE WK-PRTADD-MAX-QTY(WS-RES-SUB)
021100                   TO SM-MAX-QTY(SM-SHIP-COUNT, WS-RES-SUB).
021200     MOVE ZERO                   TO
021300                   SM-ALLOC-QTY(SM-SHIP-COUNT, WS-RES-SUB).
021400     MOVE WK-PRTADD-MAX-QTY(WS-RES-SUB)
021500                   TO SM-NEED-QTY(SM-SHIP-COUNT, WS-RES-SUB).
021600
021700*-----------------------------------------------------------------*
021800 C019-ADD-ONE-RESOURCE-EX.
021900*-----------------------------------------------------------------*
022000     EXIT.
022100
022200*-----------------------------------------------------------------*
022300 C099-ADD-SHIP-ROW-EX.
022400*-----------------------------------------------------------------*
022500     EXIT.
022600
022700******************************************************************
022800*************** END OF PROGRAM SOURCE - PRTVADD ***************
022900******************************************************************
