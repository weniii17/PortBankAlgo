000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PRTVSAF.
000500 AUTHOR.         R TEO.
000600 INSTALLATION.   PORT OPERATIONS - BERTH PLANNING.
000700 DATE-WRITTEN.   22 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE CORE BANKER ALGORITHM
001200*               SAFETY CHECK.  GIVEN THE CURRENT SHIP MASTER
001300*               TABLE AND AVAILABLE POOL, IT DETERMINES
001400*               WHETHER THE SYSTEM IS IN A SAFE STATE AND, IF
001500*               SO, IN WHAT ORDER THE SHIPS COULD EACH FINISH.
001600*               CALLED BY PRTVREQ (TENTATIVE TEST AFTER A
001700*               REQUEST) AND BY PRTALLOC (REPORT-ONLY, AFTER
001800*               EVERY TRANSACTION AND AT END OF FILE).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PRT008 22/03/1987 RSKTEO  - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* PRT014 19/06/1996 SKLTAN  - REWORKED THE SCAN TO USE THE
002600*                   SM-MAX/ALLOC/NEED VECTOR REDEFINES SO ALL
002700*                   3 RESOURCE TYPES ARE TESTED IN ONE INNER
002800*                   LOOP INSTEAD OF 3 SEPARATE IF-STATEMENTS.
002900*----------------------------------------------------------------
003000* Y2K002  04/11/1998 SKLTAN  - YEAR 2000 READINESS REVIEW - NO
003100*                   DATE FIELDS PROCESSED BY THIS ROUTINE.
003200*----------------------------------------------------------------
003300* PRT031 11/09/2003 ACCENTURE - CLARIFIED THAT A SHIP TABLE
003400*                   WITH ZERO ENTRIES IS TRIVIALLY SAFE.
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                   PIC X(24) VALUE
005300     "** PROGRAM PRTVSAF   **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-WORK-AREA.
005700     05  WS-WORK-RESOURCES.
005800         10  WS-WORK-QTY          PIC 9(04) COMP OCCURS 3 TIMES.
005900*                        RUNNING COPY OF AVAILABLE, GROWN AS
006000*                        EACH SHIP IS PROVEN ABLE TO FINISH
006100     05  WS-SUBSCRIPT             PIC 9(04) COMP.
006200*                        SHIP TABLE SUBSCRIPT
006300     05  WS-RES-SUB               PIC 9(04) COMP.
006400*                        RESOURCE-TYPE SUBSCRIPT (1-3)
006500     05  WS-FINISHED-COUNT        PIC 9(04) COMP.
006600*                        SHIPS PROVEN ABLE TO FINISH SO FAR
006700     05  WS-SEQ-COUNT             PIC 9(04) COMP.
006800*                        ENTRIES BUILT IN WS-SEQUENCE SO FAR
006900     05  WS-ALL-FINISHED-SW       PIC X(01) VALUE "N".
007000         88  WS-ALL-FINISHED          VALUE "Y".
007100     05  WS-NO-PROGRESS-SW        PIC X(01) VALUE "N".
007200         88  WS-NO-PROGRESS           VALUE "Y".
007300     05  WS-PROGRESS-SW           PIC X(01) VALUE "N".
007400         88  WS-PROGRESS-MADE         VALUE "Y".
007500     05  WS-CAN-FINISH-SW         PIC X(01) VALUE "N".
007600         88  WS-SHIP-CAN-FINISH       VALUE "Y".
007700     05  FILLER                   PIC X(04).
007800
007900 01  WS-SEQUENCE-AREA.
008000     05  WS-SEQUENCE OCCURS 300 TIMES PIC X(10).
008100*                        LOCAL BUILD AREA FOR THE SAFE
008200*                        SEQUENCE - COPIED TO THE LINKAGE
008300*                        OUTPUT ONLY WHEN THE SYSTEM IS SAFE
008400     05  FILLER                   PIC X(06).
008500
008600 EJECT
008700 LINKAGE SECTION.
008800*****************
008900 COPY SHPMAST.
009000 COPY PRTSAF.
009100 EJECT
009200*****************************************************************
009300 PROCEDURE DIVISION USING SM-SHIP-MASTER-AREA WK-PRTSAF.
009400*****************************************************************
009500 MAIN-MODULE.
009600     PERFORM A000-INITIALIZE-SCAN
009700        THRU A099-INITIALIZE-SCAN-EX.
009800     PERFORM B000-SAFETY-SCAN
009900        THRU B099-SAFETY-SCAN-EX.
010000     PERFORM C000-SET-RESULT
010100        THRU C099-SET-RESULT-EX.
010200     GOBACK.
010300 EJECT
010400*-----------------------------------------------------------------*
010500 A000-INITIALIZE-SCAN.
010600*-----------------------------------------------------------------*
010700     PERFORM A010-COPY-ONE-RESOURCE
010800        THRU A019-COPY-ONE-RESOURCE-EX
010900        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
011000     IF  SM-SHIP-COUNT > 0
011100         PERFORM A020-RESET-ONE-SHIP
011200            THRU A029-RESET-ONE-SHIP-EX
011300            VARYING WS-SUBSCRIPT FROM 1 BY 1
011400               UNTIL WS-SUBSCRIPT > SM-SHIP-COUNT
011500         MOVE "N"                TO WS-ALL-FINISHED-SW
011600     ELSE
011700*                        EMPTY SHIP TABLE - TRIVIALLY SAFE
011800         MOVE "Y"                TO WS-ALL-FINISHED-SW
011900     END-IF.
012000     MOVE ZERO                   TO WS-FINISHED-COUNT
012100                                     WS-SEQ-COUNT.
012200     MOVE "N"                    TO WS-NO-PROGRESS-SW.
012300
012400*-----------------------------------------------------------------*
012500 A010-COPY-ONE-RESOURCE.
012600*-----------------------------------------------------------------*
012700     MOVE SM-AVAIL-QTY(WS-RES-SUB) TO WS-WORK-QTY(WS-RES-SUB).
012800
012900*-----------------------------------------------------------------*
013000 A019-COPY-ONE-RESOURCE-EX.
013100*-----------------------------------------------------------------*
013200     EXIT.
013300
013400*-----------------------------------------------------------------*
013500 A020-RESET-ONE-SHIP.
013600*-----------------------------------------------------------------*
013700     MOVE "N"    TO SM-SHIP-FINISH-SW(WS-SUBSCRIPT).
013800
013900*-----------------------------------------------------------------*
014000 A029-RESET-ONE-SHIP-EX.
014100*-----------------------------------------------------------------*
014200     EXIT.
014300
014400*-----------------------------------------------------------------*
014500 A099-INITIALIZE-SCAN-EX.
014600*-----------------------------------------------------------------*
014700     EXIT.
014800
014900 EJECT
015000*-----------------------------------------------------------------*
015100* REPEAT FULL PASSES OVER THE SHIP TABLE UNTIL EVERY SHIP IS      *
015200* PROVEN ABLE TO FINISH (SAFE) OR A PASS MAKES NO NEW PROGRESS    *
015300* (UNSAFE) - A SINGLE PASS MAY SATISFY MORE THAN ONE SHIP.        *
015400*-----------------------------------------------------------------*
015500 B000-SAFETY-SCAN.
015600*-----------------------------------------------------------------*
015700     PERFORM B100-ONE-PASS
015800        THRU B199-ONE-PASS-EX
015900        UNTIL WS-ALL-FINISHED OR WS-NO-PROGRESS.
016000
016100*-----------------------------------------------------------------*
016200 B099-SAFETY-SCAN-EX.
016300*-----------------------------------------------------------------*
016400     EXIT.
016500
016600*-----------------------------------------------------------------*
016700 B100-ONE-PASS.
016800*-----------------------------------------------------------------*
016900     MOVE "N"                    TO WS-PROGRESS-SW.
017000     PERFORM B110-CHECK-ONE-SHIP
017100        THRU B119-CHECK-ONE-SHIP-EX
017200        VARYING WS-SUBSCRIPT FROM 1 BY 1
017300           UNTIL WS-SUBSCRIPT > SM-SHIP-COUNT.
017400     IF  WS-FINISHED-COUNT = SM-SHIP-COUNT
017500         MOVE "Y"                TO WS-ALL-FINISHED-SW
017600     ELSE
017700         IF  NOT WS-PROGRESS-MADE
017800             MOVE "Y"            TO WS-NO-PROGRESS-SW
017900         END-IF
018000     END-IF.
018100
018200*-----------------------------------------------------------------*
018300 B199-ONE-PASS-EX.
018400*-----------------------------------------------------------------*
018500     EXIT.
018600
018700*-----------------------------------------------------------------*
018800 B110-CHECK-ONE-SHIP.
018900*-----------------------------------------------------------------*
019000     IF  SM-SHIP-NOT-FINISHED(WS-SUBSCRIPT)
019100         PERFORM B120-TEST-CAN-FINISH
019200            THRU B129-TEST-CAN-FINISH-EX
019300         IF  WS-SHIP-CAN-FINISH
019400             PERFORM B140-FINISH-SHIP
019500                THRU B149-FINISH-SHIP-EX
019600         END-IF
019700     END-IF.
019800
019900*-----------------------------------------------------------------*
020000 B119-CHECK-ONE-SHIP-EX.
020100*-----------------------------------------------------------------*
020200     EXIT.
020300
020400*-----------------------------------------------------------------*
020500 B120-TEST-CAN-FINISH.
020600*-----------------------------------------------------------------*
020700     MOVE "Y"                    TO WS-CAN-FINISH-SW.
020800     PERFORM B130-TEST-ONE-RESOURCE
020900        THRU B139-TEST-ONE-RESOURCE-EX
021000        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
021100
021200*-----------------------------------------------------------------*
021300 B129-TEST-CAN-FINISH-EX.
021400*-----------------------------------------------------------------*
021500     EXIT.
021600
021700*-----------------------------------------------------------------*
021800 B130-TEST-ONE-RESOURCE.
021900*-----------------------------------------------------------------*
022000     IF  SM-NEED-QTY(WS-SUBSCRIPT, WS-RES-SUB) >
022100         WS-WORK-QTY(WS-RES-SUB)
022200         MOVE "N"                TO WS-CAN-FINISH-SW
022300     END-IF.
022400
022500*-----------------------------------------------------------------*
022600 B139-TEST-ONE-RESOURCE-EX.
022700*-----------------------------------------------------------------*
022800     EXIT.
022900
023000*-----------------------------------------------------------------*
023100 B140-FINISH-SHIP.
023200*-----------------------------------------------------------------*
023300     PERFORM B150-ADD-ONE-RESOURCE
023400        THRU B159-ADD-ONE-RESOURCE-EX
023500        VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 3.
023600     SET SM-SHIP-FINISHED(WS-SUBSCRIPT) TO TRUE.
023700     ADD 1                       TO WS-SEQ-COUNT.
023800     MOVE SM-SHIP-ID(WS-SUBSCRIPT)
023900                                 TO WS-SEQUENCE(WS-SEQ-COUNT).
024000     ADD 1                       TO WS-FINISHED-COUNT.
024100     MOVE "Y"                    TO WS-PROGRESS-SW.
024200
024300*-----------------------------------------------------------------*
024400 B149-FINISH-SHIP-EX.
024500*-----------------------------------------------------------------*
024600     EXIT.
024700
024800*-----------------------------------------------------------------*
024900 B150-ADD-ONE-RESOURCE.
025000*-----------------------------------------------------------------*
025100     ADD SM-ALLOC-QTY(WS-SUBSCRIPT, WS-RES-SUB)
025200                                 TO WS-WORK-QTY(WS-RES-SUB).
025300
025400*-----------------------------------------------------------------*
025500 B159-ADD-ONE-RESOURCE-EX.
025600*-----------------------------------------------------------------*
025700     EXIT.
025800
025900 EJECT
026000*-----------------------------------------------------------------*
026100 C000-SET-RESULT.
026200*-----------------------------------------------------------------*
026300     IF  WS-ALL-FINISHED
026400         SET WK-PRTSAF-SAFE      TO TRUE
026500         MOVE WS-SEQ-COUNT       TO WK-PRTSAF-SEQ-COUNT
026600         PERFORM C100-COPY-ONE-ID
026700            THRU C109-COPY-ONE-ID-EX
026800            VARYING WS-SUBSCRIPT FROM 1 BY 1
026900               UNTIL WS-SUBSCRIPT > WS-SEQ-COUNT
027000     ELSE
027100         SET WK-PRTSAF-UNSAFE    TO TRUE
027200         MOVE ZERO               TO WK-PRTSAF-SEQ-COUNT
027300     END-IF.
027400
027500*-----------------------------------------------------------------*
027600 C099-SET-RESULT-EX.
027700*-----------------------------------------------------------------*
027800     EXIT.
027900
028000*-----------------------------------------------------------------*
028100 C100-COPY-ONE-ID.
028200*-----------------------------------------------------------------*
028300     MOVE WS-SEQUENCE(WS-SUBSCRIPT)
028400                             TO WK-PRTSAF-SEQUENCE(WS-SUBSCRIPT).
028500
028600*-----------------------------------------------------------------*
028700 C109-COPY-ONE-ID-EX.
028800*-----------------------------------------------------------------*
028900     EXIT.
029000
029100******************************************************************
029200*************** END OF PROGRAM SOURCE - PRTVSAF ***************
029300******************************************************************
