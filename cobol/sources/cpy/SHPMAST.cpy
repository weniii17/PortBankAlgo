000100***************************************************************
000200* SHPMAST.cpybk
000300* SHIP MASTER WORK AREA - BANKER ALGORITHM RESOURCE TABLE
000400* HOLDS THE PORT'S AVAILABLE POOL AND ONE ENTRY PER REGISTERED
000500* SHIP (MAXIMUM CLAIM / CURRENT ALLOCATION / REMAINING NEED FOR
000600* DOCKS, CRANES AND FORKLIFTS).  SHARED BETWEEN PRTALLOC
000700* (OWNS THE STORAGE) AND PRTVADD/PRTVREQ/PRTVREL/PRTVDEL/PRTVSAF
000800* (RECEIVE IT BY REFERENCE IN THEIR LINKAGE SECTION).
000900***************************************************************
001000* HISTORY OF MODIFICATION:
001100***************************************************************
001200* PRT001 12/03/1987 RSKTEO - INITIAL VERSION FOR PORT RESOURCE
001300*                   ALLOCATION PROJECT - REPLACES THE OLD
001400*                   3-SHEET MANUAL BERTH LEDGER.
001500*-------------------------------------------------------------*
001600* PRT009 25/09/1991 HNGLIM - EXPANDED SHIP TABLE FROM 100 TO
001700*                   300 ENTRIES TO COVER PEAK SEASON BERTHING.
001800*-------------------------------------------------------------*
001900* PRT014 19/06/1996 SKLTAN - ADDED SM-SHIP-FINISH-SW AND THE
002000*                   MAX/ALLOC/NEED VECTOR REDEFINES SO THE
002100*                   SAFETY SCAN CAN WALK ALL 3 RESOURCE TYPES
002200*                   IN ONE PERFORM VARYING LOOP.
002300*-------------------------------------------------------------*
002400* Y2K001  03/11/1998 SKLTAN - YEAR 2000 READINESS REVIEW - NO
002500*                   2-DIGIT YEAR FIELDS EXIST IN THIS TABLE.
002600*                   CENTURY WINDOW NOTED AS NOT APPLICABLE.
002700*-------------------------------------------------------------*
002800* PRT022 07/02/2001 ACCENTURE - ADDED FILLER PAD TO SHIP
002900*                   ENTRY TO ALIGN ROW LENGTH ON A 4-BYTE
003000*                   BOUNDARY FOR THE NEW REPORT EXTRACT JOB.
003100***************************************************************
003200 01  SM-SHIP-MASTER-AREA.
003300     05  SM-AVAILABLE.
003400         10  SM-AVAIL-DOCKS           PIC 9(04).
003500*                        DOCKS CURRENTLY FREE IN THE POOL
003600         10  SM-AVAIL-CRANES          PIC 9(04).
003700*                        CRANES CURRENTLY FREE IN THE POOL
003800         10  SM-AVAIL-FORKLIFTS       PIC 9(04).
003900*                        FORKLIFTS CURRENTLY FREE IN THE POOL
004000     05  SM-AVAIL-VECTOR REDEFINES SM-AVAILABLE.
004100         10  SM-AVAIL-QTY             PIC 9(04) OCCURS 3 TIMES.
004200*                        SAME 3 COUNTERS, INDEXED 1=DOCKS
004300*                        2=CRANES 3=FORKLIFTS - USED BY THE
004400*                        SAFETY SCAN WORK VECTOR IN PRTVSAF
004500     05  SM-SHIP-COUNT                PIC 9(04) COMP.
004600*                        NUMBER OF ROWS CURRENTLY IN USE IN
004700*                        SM-SHIP-TABLE
004800     05  FILLER                       PIC X(04).
004900     05  SM-SHIP-TABLE OCCURS 300 TIMES.
005000         10  SM-SHIP-ID               PIC X(10).
005100*                        SHIP IDENTIFIER - UNIQUE KEY
005200         10  SM-SHIP-FINISH-SW        PIC X(01).
005300             88  SM-SHIP-FINISHED         VALUE "Y".
005400             88  SM-SHIP-NOT-FINISHED     VALUE "N".
005500*                        SET BY PRTVSAF DURING THE SAFETY
005600*                        SCAN - RESET TO "N" BEFORE EACH SCAN
005700         10  SM-MAX-GROUP.
005800             15  SM-MAX-DOCKS         PIC 9(04).
005900             15  SM-MAX-CRANES        PIC 9(04).
006000             15  SM-MAX-FORKLIFTS     PIC 9(04).
006100         10  SM-MAX-VECTOR REDEFINES SM-MAX-GROUP.
006200             15  SM-MAX-QTY           PIC 9(04) OCCURS 3 TIMES.
006300         10  SM-ALLOC-GROUP.
006400             15  SM-ALLOC-DOCKS       PIC 9(04).
006500             15  SM-ALLOC-CRANES      PIC 9(04).
006600             15  SM-ALLOC-FORKLIFTS   PIC 9(04).
006700         10  SM-ALLOC-VECTOR REDEFINES SM-ALLOC-GROUP.
006800             15  SM-ALLOC-QTY         PIC 9(04) OCCURS 3 TIMES.
006900         10  SM-NEED-GROUP.
007000             15  SM-NEED-DOCKS        PIC 9(04).
007100             15  SM-NEED-CRANES       PIC 9(04).
007200             15  SM-NEED-FORKLIFTS    PIC 9(04).
007300         10  SM-NEED-VECTOR REDEFINES SM-NEED-GROUP.
007400             15  SM-NEED-QTY          PIC 9(04) OCCURS 3 TIMES.
007500         10  FILLER                   PIC X(05).
