000100***************************************************************
000200* PORTXN.cpybk
000300* I-O FORMAT: PTXN-RECORD  FROM FILE TRANSACTION-FILE
000400* ONE FIXED-WIDTH LINE PER BERTHING-RESOURCE TRANSACTION -
000500* ADD SHIP / REQUEST / RELEASE / REMOVE SHIP.  READ IN FILE
000600* ORDER BY PRTALLOC, NO KEY, NO SORT.
000700***************************************************************
000800* HISTORY OF MODIFICATION:
000900***************************************************************
001000* PRT002 18/03/1987 RSKTEO - INITIAL VERSION.
001100*-------------------------------------------------------------*
001200* PRT015 19/06/1996 SKLTAN - ADDED PTXN-QTY-VECTOR REDEFINES
001300*                   SO PRTVREQ/PRTVREL CAN WALK ALL 3
001400*                   RESOURCE AMOUNTS IN ONE LOOP INSTEAD OF
001500*                   3 SEPARATE IF-STATEMENTS.
001600*-------------------------------------------------------------*
001700* PRT023 14/05/2001 ACCENTURE - PADDED RECORD TO 40 BYTES TO
001800*                   MATCH THE NEW FIXED-BLOCK TAPE STAGING
001900*                   COPY STEP USED BY THE OVERNIGHT RUN.
002000***************************************************************
002100 01  PTXN-RECORD                      PIC X(40).
002200 01  PTXN-FIELDS REDEFINES PTXN-RECORD.
002300     05  PTXN-TYPE                    PIC X(01).
002400*                        'A'=ADD SHIP  'R'=REQUEST
002500*                        'L'=RELEASE   'D'=REMOVE SHIP
002600     05  PTXN-SHIP-ID                 PIC X(10).
002700*                        SHIP IDENTIFIER THE TRANSACTION
002800*                        APPLIES TO
002900     05  PTXN-AMOUNTS.
003000         10  PTXN-DOCKS               PIC 9(04).
003100*                        MAX DOCKS FOR 'A'; REQUEST/RELEASE
003200*                        QTY FOR 'R'/'L'; UNUSED FOR 'D'
003300         10  PTXN-CRANES              PIC 9(04).
003400*                        SAME SEMANTICS AS PTXN-DOCKS
003500         10  PTXN-FORKLIFTS           PIC 9(04).
003600*                        SAME SEMANTICS AS PTXN-DOCKS
003700     05  PTXN-QTY-VECTOR REDEFINES PTXN-AMOUNTS.
003800         10  PTXN-QTY                 PIC 9(04) OCCURS 3 TIMES.
003900     05  FILLER                       PIC X(17).
