000100***************************************************************
000200* PRTADD.cpybk
000300* LINKAGE PARAMETERS FOR CALLED ROUTINE PRTVADD (ADD SHIP)
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PRT004 20/03/1987 RSKTEO - INITIAL VERSION.
000800*-------------------------------------------------------------*
000900* PRT017 19/06/1996 SKLTAN - ADDED WK-PRTADD-MAX-VECTOR AND
001000*                   WK-PRTADD-CFG-VECTOR REDEFINES SO THE
001100*                   CAPACITY CHECK CAN LOOP OVER ALL 3
001200*                   RESOURCE TYPES INSTEAD OF 3 SEPARATE IFS.
001300*-------------------------------------------------------------*
001400* PRT033 08/05/2002 ACCENTURE - WK-PRTADD-REASON WAS PIC X(20),
001500*                   ONE BYTE SHORT FOR THE "EXCEEDS PORT
001600*                   CAPACITY" TEXT MOVED IN PRTVADD - WIDENED TO
001700*                   PIC X(25) TO MATCH WK-PRTREQ-REASON.
001800***************************************************************
001900 01  WK-PRTADD.
002000     05  WK-PRTADD-INPUT.
002100         10  WK-PRTADD-SHIP-ID        PIC X(10).
002200*                        SHIP ID BEING ADDED
002300         10  WK-PRTADD-MAX-GROUP.
002400             15  WK-PRTADD-MAX-DOCKS      PIC 9(04).
002500             15  WK-PRTADD-MAX-CRANES     PIC 9(04).
002600             15  WK-PRTADD-MAX-FORKLIFTS  PIC 9(04).
002700         10  WK-PRTADD-MAX-VECTOR REDEFINES WK-PRTADD-MAX-GROUP.
002800             15  WK-PRTADD-MAX-QTY        PIC 9(04) OCCURS 3 TIMES.
002900         10  WK-PRTADD-CFG-GROUP.
003000             15  WK-PRTADD-CFG-DOCKS      PIC 9(04).
003100             15  WK-PRTADD-CFG-CRANES     PIC 9(04).
003200             15  WK-PRTADD-CFG-FORKLIFTS  PIC 9(04).
003300*                        PORT TOTAL CAPACITY, PASSED DOWN
003400*                        FROM PRTALLOC'S PCFG-RECORD
003500         10  WK-PRTADD-CFG-VECTOR REDEFINES WK-PRTADD-CFG-GROUP.
003600             15  WK-PRTADD-CFG-QTY        PIC 9(04) OCCURS 3 TIMES.
003700     05  WK-PRTADD-OUTPUT.
003800         10  WK-PRTADD-STATUS             PIC X(01).
003900             88  WK-PRTADD-OK                 VALUE "Y".
004000             88  WK-PRTADD-REJECTED           VALUE "N".
004100         10  WK-PRTADD-REASON             PIC X(25).
004200*                        "ADDED", "DUPLICATE SHIP ID",
004300*                        "EXCEEDS PORT CAPACITY" OR
004400*                        "SHIP ID IS BLANK"
004500     05  FILLER                           PIC X(05).
