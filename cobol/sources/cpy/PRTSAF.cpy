000100***************************************************************
000200* PRTSAF.cpybk
000300* LINKAGE PARAMETERS FOR CALLED ROUTINE PRTVSAF (SAFETY CHECK /
000400* SAFE SEQUENCE SEARCH - THE CORE BANKER ALGORITHM PASS)
000500* CALLED BY PRTVREQ (TENTATIVE TEST AFTER A REQUEST) AND BY
000600* PRTALLOC (REPORT-ONLY, AFTER EVERY TRANSACTION AND AT EOF).
000700***************************************************************
000800* HISTORY OF MODIFICATION:
000900***************************************************************
001000* PRT008 22/03/1987 RSKTEO - INITIAL VERSION.
001100*-------------------------------------------------------------*
001200* PRT020 19/06/1996 SKLTAN - RAISED WK-PRTSAF-SEQUENCE FROM
001300*                   100 TO 300 ENTRIES TO MATCH THE SHPMAST
001400*                   SHIP TABLE EXPANSION.
001420*-------------------------------------------------------------*
001440* PRT023 24/07/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
001460*                   WK-PRTSAF-SEQ-COUNT IS SET TO ZERO BY
001480*                   PRTVSAF ON AN UNSAFE RESULT SO CALLERS NEVER
001490*                   READ A STALE SEQUENCE - NO CODE CHANGE.
001500***************************************************************
001600 01  WK-PRTSAF.
001700     05  WK-PRTSAF-OUTPUT.
001800         10  WK-PRTSAF-STATE              PIC X(01).
001900             88  WK-PRTSAF-SAFE                VALUE "Y".
002000             88  WK-PRTSAF-UNSAFE               VALUE "N".
002100         10  WK-PRTSAF-SEQ-COUNT          PIC 9(04) COMP.
002200*                        NUMBER OF SHIP IDS IN THE SEQUENCE
002300*                        BELOW - ZERO WHEN UNSAFE
002400         10  WK-PRTSAF-SEQUENCE OCCURS 300 TIMES PIC X(10).
002500*                        ORDER IN WHICH SHIPS WERE PROVEN
002600*                        ABLE TO FINISH - ONE ENTRY PER SHIP
002700     05  FILLER                           PIC X(05).
