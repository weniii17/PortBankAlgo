000100***************************************************************
000200* PORTCFG.cpybk
000300* I-O FORMAT: PCFG-RECORD  FROM FILE PORT-CONFIG-FILE
000400* FIRST AND ONLY MEANINGFUL LINE OF THE CONFIG FILE - TOTAL
000500* PORT POOL SIZES LOADED ONCE AT START OF RUN BY PRTALLOC.
000600***************************************************************
000700* HISTORY OF MODIFICATION:
000800***************************************************************
000900* PRT003 18/03/1987 RSKTEO - INITIAL VERSION.
001000*-------------------------------------------------------------*
001100* PRT016 19/06/1996 SKLTAN - ADDED PCFG-TOTAL-VECTOR REDEFINES
001200*                   TO MATCH THE NEW SHARED RESOURCE-VECTOR
001300*                   STYLE USED IN SHPMAST AND PORTXN.
001310*-------------------------------------------------------------*
001320* PRT027 30/08/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
001330*                   PCFG-TOTAL-QTY(1), (2) AND (3) LINE UP WITH
001340*                   DOCKS, CRANES AND FORKLIFTS IN THAT ORDER
001350*                   EVERYWHERE ELSE THE VECTOR IS WALKED BY
001360*                   SUBSCRIPT - NO CODE CHANGE.
001400***************************************************************
001500 01  PCFG-RECORD                      PIC X(20).
001600 01  PCFG-FIELDS REDEFINES PCFG-RECORD.
001700     05  PCFG-TOTALS.
001800         10  PCFG-TOTAL-DOCKS         PIC 9(04).
001900*                        TOTAL DOCKS IN THE PORT
002000         10  PCFG-TOTAL-CRANES        PIC 9(04).
002100*                        TOTAL CRANES IN THE PORT
002200         10  PCFG-TOTAL-FORKLIFTS     PIC 9(04).
002300*                        TOTAL FORKLIFTS IN THE PORT
002400     05  PCFG-TOTAL-VECTOR REDEFINES PCFG-TOTALS.
002500         10  PCFG-TOTAL-QTY           PIC 9(04) OCCURS 3 TIMES.
002600     05  FILLER                       PIC X(08).
