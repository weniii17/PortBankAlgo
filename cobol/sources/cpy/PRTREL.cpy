000100***************************************************************
000200* PRTREL.cpybk
000300* LINKAGE PARAMETERS FOR CALLED ROUTINE PRTVREL (RELEASE
000400* RESOURCES)
000500***************************************************************
000600* HISTORY OF MODIFICATION:
000700***************************************************************
000800* PRT006 21/03/1987 RSKTEO - INITIAL VERSION.
000900*-------------------------------------------------------------*
001000* PRT019 19/06/1996 SKLTAN - ADDED WK-PRTREL-REL-VECTOR
001100*                   REDEFINES TO MATCH PRTREQ/PRTADD STYLE.
001120*-------------------------------------------------------------*
001140* PRT025 16/08/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
001160*                   WK-PRTREL-REASON AT PIC X(20) IS WIDE ENOUGH
001180*                   FOR "RELEASED", "SHIP NOT FOUND" AND
001190*                   "INVALID RELEASE" - NO CODE CHANGE.
001200***************************************************************
001300 01  WK-PRTREL.
001400     05  WK-PRTREL-INPUT.
001500         10  WK-PRTREL-SHIP-ID        PIC X(10).
001600*                        SHIP RELEASING RESOURCES
001700         10  WK-PRTREL-REL-GROUP.
001800             15  WK-PRTREL-REL-DOCKS      PIC 9(04).
001900             15  WK-PRTREL-REL-CRANES     PIC 9(04).
002000             15  WK-PRTREL-REL-FORKLIFTS  PIC 9(04).
002100         10  WK-PRTREL-REL-VECTOR REDEFINES WK-PRTREL-REL-GROUP.
002200             15  WK-PRTREL-REL-QTY        PIC 9(04) OCCURS 3 TIMES.
002300     05  WK-PRTREL-OUTPUT.
002400         10  WK-PRTREL-STATUS             PIC X(01).
002500             88  WK-PRTREL-OK                 VALUE "Y".
002600             88  WK-PRTREL-REJECTED           VALUE "N".
002700         10  WK-PRTREL-REASON             PIC X(20).
002800*                        "RELEASED", "SHIP NOT FOUND" OR
002900*                        "INVALID RELEASE"
003000     05  FILLER                           PIC X(05).
