000100***************************************************************
000200* PRTDEL.cpybk
000300* LINKAGE PARAMETERS FOR CALLED ROUTINE PRTVDEL (REMOVE SHIP)
000400***************************************************************
000500* HISTORY OF MODIFICATION:
000600***************************************************************
000700* PRT007 21/03/1987 RSKTEO - INITIAL VERSION.
000750*---------------------------------------------------------------*
000760* PRT026 23/08/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
000770*                   WK-PRTDEL-REASON AT PIC X(20) IS WIDE ENOUGH
000780*                   FOR BOTH "REMOVED" AND "SHIP NOT FOUND" - NO
000790*                   CODE CHANGE.
000800***************************************************************
000900 01  WK-PRTDEL.
001000     05  WK-PRTDEL-INPUT.
001100         10  WK-PRTDEL-SHIP-ID        PIC X(10).
001200*                        SHIP BEING REMOVED
001300     05  WK-PRTDEL-OUTPUT.
001400         10  WK-PRTDEL-STATUS             PIC X(01).
001500             88  WK-PRTDEL-OK                 VALUE "Y".
001600             88  WK-PRTDEL-REJECTED           VALUE "N".
001700         10  WK-PRTDEL-REASON             PIC X(20).
001800*                        "REMOVED" OR "SHIP NOT FOUND"
001900     05  FILLER                           PIC X(05).
