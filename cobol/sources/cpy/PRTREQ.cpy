000100***************************************************************
000200* PRTREQ.cpybk
000300* LINKAGE PARAMETERS FOR CALLED ROUTINE PRTVREQ (REQUEST
000400* RESOURCES)
000500***************************************************************
000600* HISTORY OF MODIFICATION:
000700***************************************************************
000800* PRT005 20/03/1987 RSKTEO - INITIAL VERSION.
000900*-------------------------------------------------------------*
001000* PRT018 19/06/1996 SKLTAN - ADDED WK-PRTREQ-REQ-VECTOR
001100*                   REDEFINES TO WALK ALL 3 RESOURCE TYPES
001200*                   IN ONE LOOP DURING THE NEED/AVAILABLE
001300*                   CHECKS.
001320*-------------------------------------------------------------*
001340* PRT024 09/08/2000 ACCENTURE - PORT SYSTEMS AUDIT - CONFIRMED
001360*                   WK-PRTREQ-REASON AT PIC X(25) IS WIDE ENOUGH
001380*                   FOR THE LONGEST REASON TEXT, "RESOURCES NOT
001390*                   AVAILABLE" - NO CODE CHANGE.
001400***************************************************************
001500 01  WK-PRTREQ.
001600     05  WK-PRTREQ-INPUT.
001700         10  WK-PRTREQ-SHIP-ID        PIC X(10).
001800*                        SHIP MAKING THE REQUEST
001900         10  WK-PRTREQ-REQ-GROUP.
002000             15  WK-PRTREQ-REQ-DOCKS      PIC 9(04).
002100             15  WK-PRTREQ-REQ-CRANES     PIC 9(04).
002200             15  WK-PRTREQ-REQ-FORKLIFTS  PIC 9(04).
002300         10  WK-PRTREQ-REQ-VECTOR REDEFINES WK-PRTREQ-REQ-GROUP.
002400             15  WK-PRTREQ-REQ-QTY        PIC 9(04) OCCURS 3 TIMES.
002500     05  WK-PRTREQ-OUTPUT.
002600         10  WK-PRTREQ-STATUS             PIC X(01).
002700             88  WK-PRTREQ-GRANTED            VALUE "Y".
002800             88  WK-PRTREQ-DENIED             VALUE "N".
002900         10  WK-PRTREQ-REASON             PIC X(25).
003000*                        "GRANTED", "SHIP DOES NOT EXIST",
003100*                        "EXCEEDS MAXIMUM CLAIM",
003200*                        "RESOURCES NOT AVAILABLE" OR
003300*                        "DENIED (UNSAFE)"
003400     05  FILLER                           PIC X(05).
